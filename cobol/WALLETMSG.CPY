000100*****************************************************************
000200* WALLETMSG.CPY
000300*    Shared layout of the command-dispatch parameter block passed
000400*    from WALLETBATCH down into WALLET-SERVICE on every CALL.  The
000500*    dispatcher fills WSD-COMMAND-CODE/WSD-ARG-n before the CALL;
000600*    WALLET-SERVICE fills WSD-RESULT-FLAG/WSD-ERROR-MESSAGE before
000700*    returning, and WALLETBATCH prints the error line (if any) --
000800*    neither program owns the wallet data itself, that lives in
000900*    WALLETREC.CPY's WALLET-MASTER-TABLE, passed alongside this on
001000*    the same CALL.
001100*
001200*    CHANGE LOG
001300*    ----------
001400*    11/24/86  AM  ORIGINAL COPYBOOK FOR PROJECT 4 GROUP 11.
001500*    03/02/98  NCH Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN THIS   CR0098
001600*              COPYBOOK, NO CHANGE REQUIRED.
001700*    09/14/99  EBS WIDENED WSD-ERROR-MESSAGE TO 60 BYTES -- THE   CR0114
001800*              "WALLET ALREADY EXISTS" TEXT PLUS A LONG USER ID
001900*              WAS RUNNING PAST THE OLD 40-BYTE FIELD.
002000*
002100 01  WS-DISPATCH-PARMS.
002200     05  WSD-COMMAND-CODE         PIC X(12).
002300         88  WSD-CMD-IS-VALID         VALUES "CreateWallet",
002400                                              "TransferMoney",
002500                                              "Statement",
002600                                              "Overview",
002700                                              "FixedDeposit",
002800                                              "Offer2",
002900                                              "Exit".
003000         88  WSD-CMD-IS-CREATE-WALLET    VALUE "CreateWallet".
003100         88  WSD-CMD-IS-TRANSFER-MONEY   VALUE "TransferMoney".
003200         88  WSD-CMD-IS-STATEMENT        VALUE "Statement".
003300         88  WSD-CMD-IS-OVERVIEW         VALUE "Overview".
003400         88  WSD-CMD-IS-FIXED-DEPOSIT    VALUE "FixedDeposit".
003500         88  WSD-CMD-IS-OFFER2           VALUE "Offer2".
003600         88  WSD-CMD-IS-EXIT             VALUE "Exit".
003700     05  WSD-ARG-1                PIC X(20).
003800     05  WSD-ARG-2                PIC X(20).
003900     05  WSD-ARG-3                PIC X(20).
004000*    WSD-ARGS-X REDEFINES THE THREE ARGUMENTS AS ONE SOLID FIELD
004100*    SO A TRACE DUMP CAN BE TAKEN IN ONE PIECE.
004200     05  WSD-ARGS-X REDEFINES WSD-ARG-1.
004300         10  FILLER               PIC X(60).
004400     05  WSD-RESULT-FLAG          PIC X(1).
004500         88  WSD-RESULT-OK            VALUE "Y".
004600         88  WSD-RESULT-ERROR         VALUE "N".
004700     05  WSD-ERROR-MESSAGE        PIC X(60).
004800     05  FILLER                   PIC X(07).
