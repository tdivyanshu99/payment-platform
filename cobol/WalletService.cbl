000100*****************************************************************
000200* This program is the wallet business-logic service: create a
000300*    wallet, transfer money between two wallets (with the Offer1
000400*    reward check), open a fixed deposit, print a statement for
000500*    one wallet, and print an overview of all wallets.
000600*
000700* Called once per command line from WALLETBATCH's dispatch
000800*    paragraph.  WSD-COMMAND-CODE tells us which of the five
000900*    paragraphs below to run; WSD-RESULT-FLAG/WSD-ERROR-MESSAGE
001000*    carry the outcome back so the caller can print the standard
001100*    "Error processing ..." line -- this program never DISPLAYs an
001200*    error itself.  Offer2 is NOT handled here, see OFFER-SERVICE.
001300*****************************************************************
001400 IDENTIFICATION              DIVISION.
001500*-----------------------------------------------------------------
001600 PROGRAM-ID.                 WALLET-SERVICE.
001700 AUTHOR.                     A. MOHANTY.
001800 INSTALLATION.               WALLET BATCH SYSTEMS GROUP.
001900 DATE-WRITTEN.                11/24/1986.
002000 DATE-COMPILED.
002100 SECURITY.                   UNCLASSIFIED.
002200*
002300*    CHANGE LOG
002400*    ----------
002500*    11/24/86  AM  ORIGINAL PROGRAM, ADAPTED FROM THE INVENTORY/  CR0087
002600*              REORDER REPORT SHELL -- DETAIL-LINE WORK AREAS
002700*              BECOME STATEMENT/OVERVIEW LINES, SUPPLIER LOOKUP
002800*              BECOMES WALLET-BY-HOLDER LOOKUP.
002900*    02/19/98  NCH ADDED THE OFFER1 REWARD CHECK AFTER TRANSFER   CR0093
003000*              PER MARKETING REQUEST -- SAME BALANCE ON BOTH
003100*              SIDES PAYS A FLAT BONUS TO EACH PARTY.
003200*    03/02/98  NCH Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,  CR0098
003300*              NO CHANGE REQUIRED.
003400*    09/14/99  EBS FIXED DEPOSIT COMMAND ADDED (5-TXN MATURITY    CR0114
003500*              WINDOW, FLAT INTEREST) PER RETAIL PRODUCTS
003600*              REQUEST -- SEE WALLET-CREDIT/WALLET-DEBIT FOR THE
003700*              RE-CHECK LOGIC ITSELF.
003800*    06/30/03  KJD WIDENED THE WALLET TABLE TO 200 ENTRIES, SAME  CR0201
003900*              CHANGE AS WALLETREC.CPY.
004000*    04/02/07  ADM TRAILING ZEROS NOW STRIPPED OFF PRINTED        CR0266
004100*              AMOUNTS ON BOTH REPORTS PER HELP DESK TICKET --
004200*              CUSTOMERS WERE CONFUSED BY "10.0000" ON A
004300*              STATEMENT LINE.
004400*    03/14/12  KJD STATEMENT AND OVERVIEW LINES WERE SHOWING      CR0351
004500*              THE FULL 20-BYTE HOLDER/COUNTERPARTY FIELD -- A
004600*              SHORT NAME LEFT A RUN OF BLANKS BEFORE THE NEXT
004700*              WORD ON THE LINE.  BOTH DETAIL PARAGRAPHS NOW
004800*              BUILD THE WHOLE LINE WITH STRING INTO A WORK
004900*              FIELD INSTEAD OF DISPLAYING THE RAW TABLE FIELD.
005000*    09/05/14  ADM EACH DISPATCH LEG'S GO TO WAS LANDING ON AN    CR0379
005100*              -EXIT TAG OUTSIDE ITS OWN PERFORM BOUNDARY --
005200*              100-PROCESS-WALLET-REQUEST NOW PERFORMS EACH OF
005300*              THE FIVE COMMAND PARAGRAPHS THRU ITS OWN -EXIT
005400*              TAG.  ALSO DROPPED COMP-3 FROM THE AMOUNT FIELDS
005500*              BELOW AND RECAST THE ACTIVE-FD TRAILER LINE THE
005600*              SAME WAY AS THE STATEMENT/OVERVIEW LINES ABOVE.
005700*****************************************************************
005800 ENVIRONMENT                 DIVISION.
005900*-----------------------------------------------------------------
006000 CONFIGURATION               SECTION.
006100 SOURCE-COMPUTER.            WHATEVER-PC.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS WS-ALPHA-CLASS  IS "A" THRU "Z", "a" THRU "z"
006500     UPSI-0 ON STATUS      IS WS-TRACE-SWITCH-ON
006600            OFF STATUS     IS WS-TRACE-SWITCH-OFF.
006700*****************************************************************
006800 DATA                        DIVISION.
006900*-----------------------------------------------------------------
007000 WORKING-STORAGE             SECTION.
007100*-----------------------------------------------------------------
007200 01  WS-PROGRAM-IDENTIFICATION.
007300     05  WS-PROGRAM-NAME          PIC X(08) VALUE "WALTSERV".
007400     05  FILLER                   PIC X(04).
007500*
007600 01  WS-REWARD-CONSTANTS.
007700     05  WS-OFFER1-REWARD-AMT     PIC S9(9)V9(4)
007800                                   VALUE 10.0000.
007900     05  FILLER                   PIC X(06).
008000*
008100*    WALLET-BY-HOLDER LOOKUP WORK AREA -- SHARED BY EVERY
008200*    PARAGRAPH BELOW THAT NEEDS TO FIND A WALLET BY ITS HOLDER
008300*    ID.  WMT-IDX ITSELF IS LEFT SITTING ON THE FOUND ENTRY WHEN
008400*    WS-SEARCH-WAS-FOUND, BUT THE INDEX IS ALSO SAVED OFF BELOW
008500*    BECAUSE A SECOND SEARCH (E.G. THE RECEIVER, AFTER THE
008600*    SENDER) WOULD OTHERWISE OVERWRITE IT.
008700 01  WS-SEARCH-WORK-AREA.
008800     05  WS-SEARCH-NAME           PIC X(20).
008900     05  WS-SEARCH-FOUND-SW       PIC X(01) VALUE "N".
009000         88  WS-SEARCH-WAS-FOUND     VALUE "Y".
009100     05  WS-SEARCH-FOUND-IDX      PIC 9(04) COMP.
009200     05  FILLER                   PIC X(05).
009300*
009400 01  WS-TRANSFER-WORK-AREA.
009500     05  WS-SENDER-IDX            PIC 9(04) COMP.
009600     05  WS-RECEIVER-IDX          PIC 9(04) COMP.
009700     05  FILLER                   PIC X(08).
009800*
009900*    ARG-TO-AMOUNT CONVERSION WORK AREA.  INPUT ARGUMENTS ARRIVE
010000*    AS FREE-FORMAT TEXT (E.G. "12.5", "100", "0.0001") AND MUST
010100*    BE TURNED INTO A PACKED S9(9)V9(4) AMOUNT BEFORE ANY
010200*    ARITHMETIC OR COMPARISON IS DONE AGAINST THE WALLET TABLE.
010300 01  WS-AMOUNT-CONVERSION-AREA.
010400     05  WS-CONV-ARG-TEXT         PIC X(20).
010500     05  WS-CONV-ARG-UNSIGNED     PIC X(20).
010600     05  WS-CONV-SIGN-CHAR        PIC X(01).
010700     05  WS-CONV-WHOLE-TEXT       PIC X(09) JUSTIFIED RIGHT.
010800     05  WS-CONV-FRAC-TEXT        PIC X(04).
010900     05  WS-CONV-WHOLE-NUM        PIC 9(09).
011000     05  WS-CONV-FRAC-NUM         PIC 9(04).
011100     05  WS-CONV-AMOUNT           PIC S9(9)V9(4).
011200     05  FILLER                   PIC X(06).
011300*
011400*    AMOUNT-FOR-PRINT WORK AREA.  WS-ADW-EDITED-X REDEFINES THE
011500*    EDITED AMOUNT SO THE TRAILING-ZERO STRIP BELOW CAN WALK IT
011600*    CHARACTER BY CHARACTER.
011700 01  WS-AMOUNT-PRINT-AREA.
011800     05  WS-FMT-AMOUNT-IN         PIC S9(9)V9(4).
011900     05  WS-ADW-EDITED            PIC -(9)9.9(4).
012000     05  WS-ADW-EDITED-X REDEFINES WS-ADW-EDITED
012100                                   PIC X(15).
012200     05  WS-ADW-LAST-POS          PIC 9(02) COMP.
012300     05  WS-ADW-FIRST-POS         PIC 9(02) COMP.
012400     05  WS-FMT-AMOUNT-OUT        PIC X(15).
012500     05  FILLER                   PIC X(07).
012600*
012700 01  WS-STATEMENT-LINE-WORK.
012800     05  WS-STMT-TYPE-TEXT        PIC X(06).
012900     05  WS-OVW-BALANCE-TEXT      PIC X(15).
013000     05  WS-STMT-PRINT-LINE       PIC X(80).
013100     05  WS-OVW-PRINT-LINE        PIC X(80).
013200     05  WS-FD-REMAINING-EDIT     PIC Z9.
013300     05  WS-FD-PRINT-LINE         PIC X(80).
013400     05  FILLER                   PIC X(08).
013500*-----------------------------------------------------------------
013600 LINKAGE                     SECTION.
013700*-----------------------------------------------------------------
013800 COPY "WALLETREC.CPY".
013900 COPY "WALLETMSG.CPY".
014000*
014100 01  LS-CREDIT-PARMS.
014200     05  LS-CR-WALLET-INDEX       PIC 9(4)       COMP.
014300     05  LS-CR-COUNTERPARTY       PIC X(20).
014400     05  LS-CR-AMOUNT             PIC S9(9)V9(4).
014500     05  LS-CR-COUNT-AS-REAL      PIC X(1).
014600         88  LS-CR-IS-REAL-TXN       VALUE "Y".
014700     05  FILLER                   PIC X(09).
014800*
014900 01  LS-DEBIT-PARMS.
015000     05  LS-DB-WALLET-INDEX       PIC 9(4)       COMP.
015100     05  LS-DB-COUNTERPARTY       PIC X(20).
015200     05  LS-DB-AMOUNT             PIC S9(9)V9(4).
015300     05  LS-DB-COUNT-AS-REAL      PIC X(1).
015400         88  LS-DB-IS-REAL-TXN       VALUE "Y".
015500     05  LS-DB-SUCCESS-FLAG       PIC X(1).
015600         88  LS-DB-WAS-SUCCESSFUL    VALUE "Y".
015700         88  LS-DB-WAS-REJECTED      VALUE "N".
015800     05  FILLER                   PIC X(08).
015900*****************************************************************
016000 PROCEDURE                   DIVISION  USING WALLET-MASTER-TABLE
016100                                              WS-DISPATCH-PARMS.
016200*-----------------------------------------------------------------
016300* Main procedure -- dispatch on the command code the caller has
016400*    already validated for us.
016500*-----------------------------------------------------------------
016600 100-PROCESS-WALLET-REQUEST.
016700     EVALUATE TRUE
016800         WHEN WSD-CMD-IS-CREATE-WALLET
016900             PERFORM 300-CREATE-WALLET
017000                 THRU 300-CREATE-WALLET-EXIT
017100         WHEN WSD-CMD-IS-TRANSFER-MONEY
017200             PERFORM 300-TRANSFER-MONEY
017300                 THRU 300-TRANSFER-MONEY-EXIT
017400         WHEN WSD-CMD-IS-FIXED-DEPOSIT
017500             PERFORM 300-CREATE-FIXED-DEPOSIT
017600                 THRU 300-CREATE-FIXED-DEPOSIT-EXIT
017700         WHEN WSD-CMD-IS-STATEMENT
017800             PERFORM 300-PRINT-STATEMENT
017900                 THRU 300-PRINT-STATEMENT-EXIT
018000         WHEN WSD-CMD-IS-OVERVIEW
018100             PERFORM 300-PRINT-OVERVIEW
018200     END-EVALUATE.
018300*
018400     EXIT    PROGRAM.
018500*
018600*-----------------------------------------------------------------
018700* CreateWallet ARG-1 = name, ARG-2 = opening balance.
018800*-----------------------------------------------------------------
018900 300-CREATE-WALLET.
019000     MOVE    WSD-ARG-2           TO      WS-CONV-ARG-TEXT.
019100     PERFORM 400-CONVERT-ARG-TO-AMOUNT.
019200     IF      WS-CONV-AMOUNT < 0
019300             MOVE "Initial balance cannot be negative"
019400                                 TO      WSD-ERROR-MESSAGE
019500             SET     WSD-RESULT-ERROR    TO      TRUE
019600             GO TO   300-CREATE-WALLET-EXIT
019700     END-IF.
019800*
019900     MOVE    WSD-ARG-1           TO      WS-SEARCH-NAME.
020000     PERFORM 400-FIND-WALLET-BY-NAME.
020100     IF      WS-SEARCH-WAS-FOUND
020200             STRING  "Wallet already exists for user: "
020300                         DELIMITED BY SIZE
020400                     WSD-ARG-1   DELIMITED BY SPACE
020500                         INTO    WSD-ERROR-MESSAGE
020600             SET     WSD-RESULT-ERROR    TO      TRUE
020700             GO TO   300-CREATE-WALLET-EXIT
020800     END-IF.
020900*
021000     ADD     1                   TO      WMT-WALLET-COUNT.
021100     SET     WMT-IDX             TO      WMT-WALLET-COUNT.
021200     MOVE    WSD-ARG-1     TO   WAL-ACCOUNT-HOLDER(WMT-IDX).
021300     MOVE    WS-CONV-AMOUNT      TO      WAL-BALANCE(WMT-IDX).
021400     ADD     1                   TO      WMT-NEXT-CREATE-SEQ.
021500     MOVE    WMT-NEXT-CREATE-SEQ TO      WAL-CREATED-SEQ(WMT-IDX).
021600     MOVE    ZERO                TO      WAL-TXN-COUNT(WMT-IDX).
021700     SET     WAL-FD-IS-DISSOLVED(WMT-IDX)   TO      TRUE.
021800     MOVE    ZERO                TO      WAL-FD-AMOUNT(WMT-IDX).
021900     MOVE    ZERO          TO   WAL-FD-REMAINING(WMT-IDX).
022000     MOVE    ZERO          TO   WAL-TXN-HIST-COUNT(WMT-IDX).
022100     SET     WSD-RESULT-OK       TO      TRUE.
022200 300-CREATE-WALLET-EXIT.
022300     EXIT.
022400*
022500*-----------------------------------------------------------------
022600* TransferMoney ARG-1 = from, ARG-2 = to, ARG-3 = amount.
022700*-----------------------------------------------------------------
022800 300-TRANSFER-MONEY.
022900     MOVE    WSD-ARG-3           TO      WS-CONV-ARG-TEXT.
023000     PERFORM 400-CONVERT-ARG-TO-AMOUNT.
023100     IF      WS-CONV-AMOUNT < 0.0001
023200             MOVE "Transfer amount too small"
023300                                 TO      WSD-ERROR-MESSAGE
023400             SET     WSD-RESULT-ERROR    TO      TRUE
023500             GO TO   300-TRANSFER-MONEY-EXIT
023600     END-IF.
023700     IF      WSD-ARG-1 = WSD-ARG-2
023800             MOVE "Cannot transfer to same account"
023900                                 TO      WSD-ERROR-MESSAGE
024000             SET     WSD-RESULT-ERROR    TO      TRUE
024100             GO TO   300-TRANSFER-MONEY-EXIT
024200     END-IF.
024300*
024400     MOVE    WSD-ARG-1           TO      WS-SEARCH-NAME.
024500     PERFORM 400-FIND-WALLET-BY-NAME.
024600     IF      NOT WS-SEARCH-WAS-FOUND
024700             STRING  "Sender wallet not found: "
024800                         DELIMITED BY SIZE
024900                     WSD-ARG-1   DELIMITED BY SPACE
025000                         INTO    WSD-ERROR-MESSAGE
025100             SET     WSD-RESULT-ERROR    TO      TRUE
025200             GO TO   300-TRANSFER-MONEY-EXIT
025300     END-IF.
025400     MOVE    WS-SEARCH-FOUND-IDX TO      WS-SENDER-IDX.
025500*
025600     MOVE    WSD-ARG-2           TO      WS-SEARCH-NAME.
025700     PERFORM 400-FIND-WALLET-BY-NAME.
025800     IF      NOT WS-SEARCH-WAS-FOUND
025900             STRING  "Receiver wallet not found: "
026000                         DELIMITED BY SIZE
026100                     WSD-ARG-2   DELIMITED BY SPACE
026200                         INTO    WSD-ERROR-MESSAGE
026300             SET     WSD-RESULT-ERROR    TO      TRUE
026400             GO TO   300-TRANSFER-MONEY-EXIT
026500     END-IF.
026600     MOVE    WS-SEARCH-FOUND-IDX TO      WS-RECEIVER-IDX.
026700*
026800     IF      WAL-BALANCE(WS-SENDER-IDX) < WS-CONV-AMOUNT
026900             STRING  "Insufficient balance for user: "
027000                         DELIMITED BY SIZE
027100                     WSD-ARG-1   DELIMITED BY SPACE
027200                         INTO    WSD-ERROR-MESSAGE
027300             SET     WSD-RESULT-ERROR    TO      TRUE
027400             GO TO   300-TRANSFER-MONEY-EXIT
027500     END-IF.
027600*
027700     MOVE    WS-SENDER-IDX       TO      LS-DB-WALLET-INDEX.
027800     MOVE    WSD-ARG-2           TO      LS-DB-COUNTERPARTY.
027900     MOVE    WS-CONV-AMOUNT      TO      LS-DB-AMOUNT.
028000     MOVE    "Y"                 TO      LS-DB-COUNT-AS-REAL.
028100     CALL    "WALLET-DEBIT"      USING   WALLET-MASTER-TABLE,
028200                                         LS-DEBIT-PARMS.
028300*
028400     MOVE    WS-RECEIVER-IDX     TO      LS-CR-WALLET-INDEX.
028500     MOVE    WSD-ARG-1           TO      LS-CR-COUNTERPARTY.
028600     MOVE    WS-CONV-AMOUNT      TO      LS-CR-AMOUNT.
028700     MOVE    "Y"                 TO      LS-CR-COUNT-AS-REAL.
028800     CALL    "WALLET-CREDIT"     USING   WALLET-MASTER-TABLE,
028900                                         LS-CREDIT-PARMS.
029000*
029100     PERFORM 400-CHECK-OFFER1-REWARD.
029200     SET     WSD-RESULT-OK       TO      TRUE.
029300 300-TRANSFER-MONEY-EXIT.
029400     EXIT.
029500*
029600*-----------------------------------------------------------------
029700* FixedDeposit ARG-1 = name, ARG-2 = amount.  Creating an FD
029800*    always overwrites any prior FD state on the wallet.
029900*-----------------------------------------------------------------
030000 300-CREATE-FIXED-DEPOSIT.
030100     MOVE    WSD-ARG-2           TO      WS-CONV-ARG-TEXT.
030200     PERFORM 400-CONVERT-ARG-TO-AMOUNT.
030300*
030400     MOVE    WSD-ARG-1           TO      WS-SEARCH-NAME.
030500     PERFORM 400-FIND-WALLET-BY-NAME.
030600     IF      NOT WS-SEARCH-WAS-FOUND
030700             STRING  "Wallet not found: "  DELIMITED BY SIZE
030800                     WSD-ARG-1   DELIMITED BY SPACE
030900                         INTO    WSD-ERROR-MESSAGE
031000             SET     WSD-RESULT-ERROR    TO      TRUE
031100             GO TO   300-CREATE-FIXED-DEPOSIT-EXIT
031200     END-IF.
031300*
031400     IF      WAL-BALANCE(WS-SEARCH-FOUND-IDX) < WS-CONV-AMOUNT
031500             MOVE "Balance must be greater than FD amount."
031600                                 TO      WSD-ERROR-MESSAGE
031700             SET     WSD-RESULT-ERROR    TO      TRUE
031800             GO TO   300-CREATE-FIXED-DEPOSIT-EXIT
031900     END-IF.
032000*
032100     MOVE    WS-CONV-AMOUNT
032200                     TO  WAL-FD-AMOUNT(WS-SEARCH-FOUND-IDX).
032300     MOVE    5       TO  WAL-FD-REMAINING(WS-SEARCH-FOUND-IDX).
032400     SET     WAL-FD-IS-ACTIVE(WS-SEARCH-FOUND-IDX)   TO  TRUE.
032500     SET     WSD-RESULT-OK       TO      TRUE.
032600 300-CREATE-FIXED-DEPOSIT-EXIT.
032700     EXIT.
032800*
032900*-----------------------------------------------------------------
033000* Statement ARG-1 = name.  One line per transaction in recorded
033100*    order, then (if an FD is active) one trailing summary line.
033200*-----------------------------------------------------------------
033300 300-PRINT-STATEMENT.
033400     MOVE    WSD-ARG-1           TO      WS-SEARCH-NAME.
033500     PERFORM 400-FIND-WALLET-BY-NAME.
033600     IF      NOT WS-SEARCH-WAS-FOUND
033700             STRING  "Wallet not found: "  DELIMITED BY SIZE
033800                     WSD-ARG-1   DELIMITED BY SPACE
033900                         INTO    WSD-ERROR-MESSAGE
034000             SET     WSD-RESULT-ERROR    TO      TRUE
034100             GO TO   300-PRINT-STATEMENT-EXIT
034200     END-IF.
034300*
034400     SET     WMT-IDX             TO      WS-SEARCH-FOUND-IDX.
034500     IF      WAL-TXN-HIST-COUNT(WMT-IDX) > 0
034600             PERFORM 400-PRINT-ONE-STATEMENT-LINE
034700                 VARYING WMT-TIDX FROM 1 BY 1
034800                 UNTIL   WMT-TIDX > WAL-TXN-HIST-COUNT(WMT-IDX)
034900     END-IF.
035000     IF      WAL-FD-IS-ACTIVE(WMT-IDX)
035100             PERFORM 400-PRINT-ACTIVE-FD-LINE
035200     END-IF.
035300     SET     WSD-RESULT-OK       TO      TRUE.
035400 300-PRINT-STATEMENT-EXIT.
035500     EXIT.
035600*
035700*-----------------------------------------------------------------
035800* Overview, no arguments.  One line per wallet, arrival order.
035900*-----------------------------------------------------------------
036000 300-PRINT-OVERVIEW.
036100     IF      WMT-WALLET-COUNT > 0
036200             PERFORM 400-PRINT-ONE-OVERVIEW-LINE
036300                 VARYING WMT-IDX FROM 1 BY 1
036400                 UNTIL   WMT-IDX > WMT-WALLET-COUNT
036500     END-IF.
036600     SET     WSD-RESULT-OK       TO      TRUE.
036700*
036800*-----------------------------------------------------------------
036900* Linear scan of the wallet table by holder id.  Leaves the
037000*    result in WS-SEARCH-FOUND-SW/WS-SEARCH-FOUND-IDX; callers
037100*    that need the index after a second search (receiver, after
037200*    sender) must save it off first -- see 300-TRANSFER-MONEY.
037300*-----------------------------------------------------------------
037400 400-FIND-WALLET-BY-NAME.
037500     MOVE    "N"                 TO      WS-SEARCH-FOUND-SW.
037600     MOVE    ZERO                TO      WS-SEARCH-FOUND-IDX.
037700     IF      WMT-WALLET-COUNT > 0
037800             PERFORM 410-SCAN-ONE-WALLET-ENTRY
037900                 VARYING WMT-IDX FROM 1 BY 1
038000                 UNTIL   WMT-IDX > WMT-WALLET-COUNT
038100                    OR   WS-SEARCH-WAS-FOUND
038200     END-IF.
038300*
038400 410-SCAN-ONE-WALLET-ENTRY.
038500     IF      WAL-ACCOUNT-HOLDER(WMT-IDX) = WS-SEARCH-NAME
038600             MOVE    "Y"         TO      WS-SEARCH-FOUND-SW
038700             MOVE    WMT-IDX     TO      WS-SEARCH-FOUND-IDX
038800     END-IF.
038900*
039000*-----------------------------------------------------------------
039100* Offer1 -- flat reward to both parties of a transfer when their
039200*    post-transfer balances come out exactly equal.  Does not
039300*    count as a real transaction but does re-run the FD check.
039400*-----------------------------------------------------------------
039500 400-CHECK-OFFER1-REWARD.
039600     IF      WAL-BALANCE(WS-SENDER-IDX) =
039700             WAL-BALANCE(WS-RECEIVER-IDX)
039800             MOVE    WS-SENDER-IDX   TO  LS-CR-WALLET-INDEX
039900             MOVE    "Offer1"        TO  LS-CR-COUNTERPARTY
040000             MOVE    WS-OFFER1-REWARD-AMT
040100                                     TO  LS-CR-AMOUNT
040200             MOVE    "N"             TO  LS-CR-COUNT-AS-REAL
040300             CALL    "WALLET-CREDIT" USING WALLET-MASTER-TABLE,
040400                                         LS-CREDIT-PARMS
040500             MOVE    WS-RECEIVER-IDX TO  LS-CR-WALLET-INDEX
040600             MOVE    "Offer1"        TO  LS-CR-COUNTERPARTY
040700             MOVE    WS-OFFER1-REWARD-AMT
040800                                     TO  LS-CR-AMOUNT
040900             MOVE    "N"             TO  LS-CR-COUNT-AS-REAL
041000             CALL    "WALLET-CREDIT" USING WALLET-MASTER-TABLE,
041100                                         LS-CREDIT-PARMS
041200     END-IF.
041300*
041400*-----------------------------------------------------------------
041500* Parse a free-format text argument (e.g. "12.5", "100",
041600*    "0.0001") into WS-CONV-AMOUNT.  Whole part is right-
041700*    justified and zero-filled; fraction part is left-justified
041800*    (already so, straight off UNSTRING) and zero-filled on the
041900*    right so "5" after the point means ".5000", not ".0005".
042000*-----------------------------------------------------------------
042100 400-CONVERT-ARG-TO-AMOUNT.
042200     MOVE    WS-CONV-ARG-TEXT    TO      WS-CONV-ARG-UNSIGNED.
042300     MOVE    SPACE               TO      WS-CONV-SIGN-CHAR.
042400     IF      WS-CONV-ARG-TEXT(1:1) = "-"
042500             MOVE    "-"         TO      WS-CONV-SIGN-CHAR
042600             MOVE    WS-CONV-ARG-TEXT(2:19)
042700                                 TO      WS-CONV-ARG-UNSIGNED
042800     END-IF.
042900     MOVE    SPACES              TO      WS-CONV-WHOLE-TEXT
043000                                         WS-CONV-FRAC-TEXT.
043100     UNSTRING WS-CONV-ARG-UNSIGNED   DELIMITED BY "."
043200             INTO    WS-CONV-WHOLE-TEXT, WS-CONV-FRAC-TEXT.
043300     INSPECT WS-CONV-WHOLE-TEXT  REPLACING LEADING SPACE BY ZERO.
043400     INSPECT WS-CONV-FRAC-TEXT   REPLACING ALL SPACE BY ZERO.
043500     MOVE    WS-CONV-WHOLE-TEXT  TO      WS-CONV-WHOLE-NUM.
043600     MOVE    WS-CONV-FRAC-TEXT   TO      WS-CONV-FRAC-NUM.
043700     COMPUTE WS-CONV-AMOUNT = WS-CONV-WHOLE-NUM +
043800                               (WS-CONV-FRAC-NUM / 10000).
043900     IF      WS-CONV-SIGN-CHAR = "-"
044000             COMPUTE WS-CONV-AMOUNT = WS-CONV-AMOUNT * -1
044100     END-IF.
044200*
044300*-----------------------------------------------------------------
044400* Print a packed amount with trailing decimal zeros stripped
044500*    (and the decimal point itself dropped if nothing is left
044600*    after it).  Result comes back left-justified in
044700*    WS-FMT-AMOUNT-OUT -- caller supplies WS-FMT-AMOUNT-IN first.
044800*-----------------------------------------------------------------
044900 400-FORMAT-AMOUNT-FOR-PRINT.
045000     MOVE    WS-FMT-AMOUNT-IN    TO      WS-ADW-EDITED.
045100     MOVE    15                  TO      WS-ADW-LAST-POS.
045200     PERFORM 410-STRIP-TRAILING-ZERO-CHAR
045300         UNTIL   WS-ADW-LAST-POS < 12
045400            OR   WS-ADW-EDITED-X(WS-ADW-LAST-POS:1) NOT = "0".
045500     IF      WS-ADW-LAST-POS = 11
045600             SUBTRACT 1          FROM    WS-ADW-LAST-POS
045700     END-IF.
045800     MOVE    1                   TO      WS-ADW-FIRST-POS.
045900     PERFORM 420-FIND-FIRST-NONSPACE-CHAR
046000         UNTIL   WS-ADW-FIRST-POS >= WS-ADW-LAST-POS
046100            OR   WS-ADW-EDITED-X(WS-ADW-FIRST-POS:1) NOT = SPACE.
046200     MOVE    SPACES              TO      WS-FMT-AMOUNT-OUT.
046300     MOVE    WS-ADW-EDITED-X(WS-ADW-FIRST-POS:
046400                 WS-ADW-LAST-POS - WS-ADW-FIRST-POS + 1)
046500                                 TO      WS-FMT-AMOUNT-OUT.
046600*
046700 410-STRIP-TRAILING-ZERO-CHAR.
046800     SUBTRACT 1                  FROM    WS-ADW-LAST-POS.
046900*
047000 420-FIND-FIRST-NONSPACE-CHAR.
047100     ADD     1                   TO      WS-ADW-FIRST-POS.
047200*
047300*-----------------------------------------------------------------
047400* Print one transaction-history line for the statement now open
047500*    on WMT-IDX.  TXN-TYPE is stored upper case; the report prints
047600*    it lower case.  TXN-COUNTERPARTY is a fixed 20-byte field, so
047700*    the line is built with STRING rather than a plain DISPLAY of
047800*    the field -- a DISPLAY would carry the field's trailing pad
047900*    blanks into the middle of the line, same as the command-line
048000*    error text over in WALLETBATCH.
048100*-----------------------------------------------------------------
048200 400-PRINT-ONE-STATEMENT-LINE.
048300     IF      TXN-TYPE(WMT-IDX, WMT-TIDX) = "CREDIT"
048400             MOVE    "credit"    TO      WS-STMT-TYPE-TEXT
048500     ELSE
048600             MOVE    "debit "    TO      WS-STMT-TYPE-TEXT
048700     END-IF.
048800     MOVE    TXN-AMOUNT(WMT-IDX, WMT-TIDX)
048900                                 TO      WS-FMT-AMOUNT-IN.
049000     PERFORM 400-FORMAT-AMOUNT-FOR-PRINT.
049100     MOVE    SPACES              TO      WS-STMT-PRINT-LINE.
049200     STRING  TXN-COUNTERPARTY(WMT-IDX, WMT-TIDX)
049300                                 DELIMITED BY SPACE
049400             " "                 DELIMITED BY SIZE
049500             WS-STMT-TYPE-TEXT   DELIMITED BY SPACE
049600             " "                 DELIMITED BY SIZE
049700             WS-FMT-AMOUNT-OUT   DELIMITED BY SPACE
049800             INTO    WS-STMT-PRINT-LINE.
049900     DISPLAY WS-STMT-PRINT-LINE.
050000*
050100*-----------------------------------------------------------------
050200* Trailing summary line for an active fixed deposit.  Both
050300*    WS-FMT-AMOUNT-OUT and the countdown are run through the
050400*    same STRING technique as the detail lines above --
050500*    WS-FMT-AMOUNT-OUT is a fixed 15-byte field, and the
050600*    countdown is moved through the zero-suppressed WS-FD-
050700*    REMAINING-EDIT first so it prints plain rather than zero-
050800*    padded.  The maturity window never runs past 5 (300-CREATE-
050900*    FIXED-DEPOSIT), so the ones position always holds the
051000*    significant digit and is taken by reference modification.
051100*-----------------------------------------------------------------
051200 400-PRINT-ACTIVE-FD-LINE.
051300     MOVE    WAL-FD-AMOUNT(WMT-IDX)  TO  WS-FMT-AMOUNT-IN.
051400     PERFORM 400-FORMAT-AMOUNT-FOR-PRINT.
051500     MOVE    WAL-FD-REMAINING(WMT-IDX) TO  WS-FD-REMAINING-EDIT.
051600     MOVE    SPACES               TO      WS-FD-PRINT-LINE.
051700     STRING  "Active FD: "        DELIMITED BY SIZE
051800             WS-FMT-AMOUNT-OUT    DELIMITED BY SPACE
051900             " | Transactions remaining: "
052000                                  DELIMITED BY SIZE
052100             WS-FD-REMAINING-EDIT(2:1)   DELIMITED BY SIZE
052200             INTO    WS-FD-PRINT-LINE.
052300     DISPLAY WS-FD-PRINT-LINE.
052400*
052500*-----------------------------------------------------------------
052600* Print one overview line.  The bracketed FD suffix is appended
052700*    only when the wallet has an active fixed deposit.
052800*    WAL-ACCOUNT-HOLDER is a fixed 20-byte field, so here too the
052900*    line is built with STRING rather than DISPLAYed straight out
053000*    of the table entry -- see the banner on the statement-line
053100*    paragraph above.
053200*-----------------------------------------------------------------
053300 400-PRINT-ONE-OVERVIEW-LINE.
053400     MOVE    WAL-BALANCE(WMT-IDX)    TO  WS-FMT-AMOUNT-IN.
053500     PERFORM 400-FORMAT-AMOUNT-FOR-PRINT.
053600     MOVE    WS-FMT-AMOUNT-OUT       TO  WS-OVW-BALANCE-TEXT.
053700     MOVE    SPACES                  TO  WS-OVW-PRINT-LINE.
053800     IF      WAL-FD-IS-ACTIVE(WMT-IDX)
053900             MOVE    WAL-FD-AMOUNT(WMT-IDX)  TO  WS-FMT-AMOUNT-IN
054000             PERFORM 400-FORMAT-AMOUNT-FOR-PRINT
054100             STRING  WAL-ACCOUNT-HOLDER(WMT-IDX)
054200                                     DELIMITED BY SPACE
054300                     " "             DELIMITED BY SIZE
054400                     WS-OVW-BALANCE-TEXT  DELIMITED BY SPACE
054500                     " [FD Active: " DELIMITED BY SIZE
054600                     WS-FMT-AMOUNT-OUT    DELIMITED BY SPACE
054700                     "]"             DELIMITED BY SIZE
054800                     INTO    WS-OVW-PRINT-LINE
054900     ELSE
055000             STRING  WAL-ACCOUNT-HOLDER(WMT-IDX)
055100                                     DELIMITED BY SPACE
055200                     " "             DELIMITED BY SIZE
055300                     WS-OVW-BALANCE-TEXT  DELIMITED BY SPACE
055400                     INTO    WS-OVW-PRINT-LINE
055500     END-IF.
055600     DISPLAY WS-OVW-PRINT-LINE.
