000100*****************************************************************
000200* This program is the main driver for the digital wallet batch
000300*    command processor.
000400*
000500* Used File
000600*    - Command File: COMMANDS.TXT
000700*
000800* Each input line is one command (CreateWallet, TransferMoney,
000900*    FixedDeposit, Statement, Overview, Offer2 or Exit) with up
001000*    to three blank-delimited arguments.  Every business-rule
001100*    rejection is caught and reported against that one line, and
001200*    the run continues; an unrecognized command code halts the
001300*    whole run, since there is no sensible way to keep reading a
001400*    command stream that has drifted out of sync.
001500*****************************************************************
001600 IDENTIFICATION              DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.                 WALLET-BATCH.
001900 AUTHOR.                     ARADHITA MOHANTY,
002000                             BYUNG SEON KIM,
002100                             ELENA SVESHNIKOVA,
002200                             KARADJORDJE DABIC,
002300                             NADIA CHUBAREV.
002400 INSTALLATION.               WALLET BATCH SYSTEMS GROUP.
002500 DATE-WRITTEN.                11/24/1986.
002600 DATE-COMPILED.
002700 SECURITY.                   UNCLASSIFIED.
002800*
002900*    CHANGE LOG
003000*    ----------
003100*    11/24/86  AM  ORIGINAL PROGRAM FOR PROJECT 4 GROUP 11 --     CR0087
003200*              ADAPTED FROM THE BALANCE-LINE BATCH UPDATE SHELL,
003300*              ONE COMMAND FILE IN RATHER THAN TWO BALANCED
003400*              FILES, NO OUTPUT MASTER TO REWRITE.
003500*    02/19/98  NCH ADDED FIXEDDEPOSIT TO THE VALID COMMAND LIST.  CR0093
003600*    03/02/98  NCH Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,  CR0098
003700*              NO CHANGE REQUIRED.
003800*    09/14/99  EBS ADDED THE PER-LINE ERROR TRAP -- A REJECTED    CR0114
003900*              BUSINESS RULE NO LONGER HALTS THE RUN, ONLY AN
004000*              UNRECOGNIZED COMMAND CODE DOES.
004100*    06/30/03  KJD ADDED OFFER2 AS A VALID COMMAND, DISPATCHED    CR0201
004200*              TO THE NEW OFFER-SERVICE SWEEP PROGRAM RATHER
004300*              THAN WALLET-SERVICE.
004400*    11/02/09  EBS BLANK LINES IN THE COMMAND FILE WERE BEING     CR0287
004500*              ECHOED AS AN EMPTY '> ' PROMPT -- NOW SKIPPED.
004600*    09/05/14  ADM DISPATCH NOW RUNS AS A PERFORM ... THRU THE    CR0379
004700*              PARAGRAPH'S OWN EXIT TAG, WITH A GO TO OUT OF THE
004800*              INVALID-COMMAND LEG -- BRINGS THIS PROGRAM IN
004900*              LINE WITH THE CALLED SUBPROGRAMS' ERROR FLOW.
005000*    09/08/14  ADM OPEN OF THE COMMAND FILE NEVER CHECKED ITS OWN CR0380
005100*              FILE STATUS -- A MISSING COMMANDS FILE JUST FELL
005200*              THROUGH TO THE FIRST READ'S AT END.  ADDED
005300*              WB-COMMAND-FILE-STAT AND A HARD STOP ON ANY
005400*              STATUS OTHER THAN "00".
005500*****************************************************************
005600 ENVIRONMENT                 DIVISION.
005700*-----------------------------------------------------------------
005800 CONFIGURATION               SECTION.
005900 SOURCE-COMPUTER.            WHATEVER-PC.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS WS-ALPHA-CLASS  IS "A" THRU "Z", "a" THRU "z"
006300     UPSI-0 ON STATUS      IS WS-TRACE-SWITCH-ON
006400            OFF STATUS     IS WS-TRACE-SWITCH-OFF.
006500*-----------------------------------------------------------------
006600 INPUT-OUTPUT                SECTION.
006700 FILE-CONTROL.
006800     SELECT  COMMAND-FILE-IN
006900             ASSIGN TO "COMMANDS"
007000             ORGANIZATION IS LINE SEQUENTIAL
007100             FILE STATUS IS WB-COMMAND-FILE-STAT.
007200*****************************************************************
007300 DATA                        DIVISION.
007400*-----------------------------------------------------------------
007500 FILE                        SECTION.
007600 FD  COMMAND-FILE-IN
007700     RECORD CONTAINS 80 CHARACTERS
007800     DATA RECORD IS COMMAND-RECORD-IN.
007900 01  COMMAND-RECORD-IN        PIC X(80).
008000*-----------------------------------------------------------------
008100 WORKING-STORAGE             SECTION.
008200*-----------------------------------------------------------------
008300 01  WS-PROGRAM-IDENTIFICATION.
008400     05  WS-PROGRAM-NAME          PIC X(08) VALUE "WALTBTCH".
008500     05  FILLER                   PIC X(04).
008600*
008700 01  SWITCHES-AND-COUNTERS.
008800     05  COMMAND-EOF-SW           PIC X(01).
008900         88  COMMAND-EOF              VALUE "Y".
009000     05  WB-RUN-HALTED-SW         PIC X(01).
009100         88  WB-RUN-IS-HALTED         VALUE "Y".
009200     05  WB-LINES-READ            PIC 9(07) COMP.
009300     05  FILLER                   PIC X(05).
009400*
009500 01  FILE-STATUS.
009600     05  WB-COMMAND-FILE-STAT     PIC X(02).
009700     05  FILLER                   PIC X(06).
009800*
009900*    WB-COMMAND-LINE HOLDS THE RAW TEXT OF THE CURRENT LINE SO
010000*    THE ERROR PARAGRAPH CAN ECHO IT BACK VERBATIM.
010100 01  WB-COMMAND-LINE              PIC X(80).
010200*
010300*    WB-COMMAND-LINE-VIEW REDEFINES THE RAW LINE AS A TABLE OF
010400*    SINGLE CHARACTERS SO A BLANK-LINE TEST CAN WALK IT ONE
010500*    BYTE AT A TIME IF A TRACE EVER NEEDS TO.
010600 01  WB-COMMAND-LINE-VIEW REDEFINES WB-COMMAND-LINE.
010700     05  WB-COMMAND-LINE-CHAR     PIC X(01) OCCURS 80 TIMES.
010800*
010900 01  WB-UNSTRING-POINTERS.
011000     05  WB-UNSTRING-PTR          PIC 9(03) COMP.
011100     05  FILLER                   PIC X(06).
011200*
011300 01  WB-BAD-COMMAND-TEXT          PIC X(25) VALUE
011400             "Invalid command string: ".
011500*
011600*    WB-ERROR-PRINT-LINE HOLDS THE ERROR LINE BUILT BY STRING IN
011700*    300-DISPLAY-ERROR-LINE -- WB-COMMAND-LINE AND WSD-ERROR-
011800*    MESSAGE ARE BOTH FIXED-WIDTH, SO THE WHOLE LINE IS BUILT
011900*    HERE RATHER THAN DISPLAYED STRAIGHT OUT OF THOSE TWO FIELDS.
012000 01  WB-ERROR-PRINT-LINE          PIC X(170).
012100*-----------------------------------------------------------------
012200 COPY "WALLETREC.CPY".
012300 COPY "WALLETMSG.CPY".
012400*****************************************************************
012500 PROCEDURE                   DIVISION.
012600*-----------------------------------------------------------------
012700* Main procedure
012800*-----------------------------------------------------------------
012900 100-RUN-WALLET-BATCH.
013000     PERFORM 200-INITIATE-WALLET-BATCH.
013100     PERFORM 200-PROCEED-WALLET-BATCH
013200             UNTIL   COMMAND-EOF OR WB-RUN-IS-HALTED.
013300     PERFORM 200-TERMINATE-WALLET-BATCH.
013400*
013500     STOP    RUN.
013600*
013700*-----------------------------------------------------------------
013800* Open the command file, zero the switches and counters, and
013900*    prime the table before the first read.
014000*-----------------------------------------------------------------
014100 200-INITIATE-WALLET-BATCH.
014200     PERFORM 300-OPEN-COMMAND-FILE.
014300     INITIALIZE SWITCHES-AND-COUNTERS.
014400     INITIALIZE WALLET-MASTER-TABLE.
014500     PERFORM 300-READ-COMMAND-LINE.
014600*
014700*-----------------------------------------------------------------
014800* Parse and dispatch one command line, then read the next one.
014900*    A blank line is skipped without being echoed or dispatched.
015000*-----------------------------------------------------------------
015100 200-PROCEED-WALLET-BATCH.
015200     IF      WB-COMMAND-LINE NOT = SPACES
015300             PERFORM 300-ECHO-COMMAND-LINE
015400             PERFORM 300-PARSE-COMMAND-LINE
015500             PERFORM 300-DISPATCH-COMMAND
015600                 THRU 300-DISPATCH-COMMAND-EXIT
015700     END-IF.
015800     IF      NOT WB-RUN-IS-HALTED
015900             PERFORM 300-READ-COMMAND-LINE
016000     END-IF.
016100*
016200*-----------------------------------------------------------------
016300* Display the end of run and close the command file.
016400*-----------------------------------------------------------------
016500 200-TERMINATE-WALLET-BATCH.
016600     PERFORM 300-CLOSE-COMMAND-FILE.
016700     DISPLAY "WALLET BATCH RUN COMPLETE -- " WB-LINES-READ
016800             " LINE(S) READ.".
016900*
017000*****************************************************************
017100*-----------------------------------------------------------------
017200* A bad FILE STATUS here means the commands file is missing or
017300*    unreadable -- there is no command stream to drive the rest
017400*    of the run, so this is the one place the program halts
017500*    itself rather than going through WB-RUN-IS-HALTED.
017600*-----------------------------------------------------------------
017700 300-OPEN-COMMAND-FILE.
017800     OPEN    INPUT   COMMAND-FILE-IN.
017900     IF      WB-COMMAND-FILE-STAT NOT = "00"
018000             DISPLAY "Error opening COMMANDS file, status = "
018100                     WB-COMMAND-FILE-STAT
018200             MOVE    16          TO      RETURN-CODE
018300             STOP    RUN
018400     END-IF.
018500*
018600*-----------------------------------------------------------------
018700 300-READ-COMMAND-LINE.
018800     READ    COMMAND-FILE-IN INTO WB-COMMAND-LINE
018900             AT END  SET     COMMAND-EOF     TO      TRUE
019000     END-READ.
019100     IF      NOT COMMAND-EOF
019200             ADD     1       TO      WB-LINES-READ
019300     END-IF.
019400*
019500*-----------------------------------------------------------------
019600 300-CLOSE-COMMAND-FILE.
019700     CLOSE   COMMAND-FILE-IN.
019800*
019900*-----------------------------------------------------------------
020000* Echo the command line to the run log exactly as a teletype
020100*    session would show it being typed in.
020200*-----------------------------------------------------------------
020300 300-ECHO-COMMAND-LINE.
020400     DISPLAY "> " WB-COMMAND-LINE.
020500*
020600*-----------------------------------------------------------------
020700* Split the line on blanks into the command code and up to
020800*    three arguments.  Shorter commands simply leave their
020900*    unused trailing arguments blank.
021000*-----------------------------------------------------------------
021100 300-PARSE-COMMAND-LINE.
021200     INITIALIZE WS-DISPATCH-PARMS.
021300     UNSTRING WB-COMMAND-LINE    DELIMITED BY ALL SPACES
021400             INTO    WSD-COMMAND-CODE
021500                     WSD-ARG-1
021600                     WSD-ARG-2
021700                     WSD-ARG-3.
021800*
021900*-----------------------------------------------------------------
022000* Validate the command code and hand the line to the matching
022100*    service program.  An unrecognized code is fatal to the run;
022200*    every other rejection comes back flagged in WSD-RESULT-FLAG
022300*    and is simply reported against this one line.
022400*-----------------------------------------------------------------
022500 300-DISPATCH-COMMAND.
022600     IF      NOT WSD-CMD-IS-VALID
022700             STRING  WB-BAD-COMMAND-TEXT DELIMITED BY SIZE
022800                     WSD-COMMAND-CODE    DELIMITED BY SPACE
022900                     INTO    WSD-ERROR-MESSAGE
023000             PERFORM 300-DISPLAY-ERROR-LINE
023100             SET     WB-RUN-IS-HALTED       TO      TRUE
023200             GO TO   300-DISPATCH-COMMAND-EXIT
023300     END-IF.
023400     EVALUATE TRUE
023500         WHEN WSD-CMD-IS-EXIT
023600             SET     WB-RUN-IS-HALTED       TO      TRUE
023700         WHEN WSD-CMD-IS-OFFER2
023800             CALL    "OFFER-SERVICE" USING  WALLET-MASTER-TABLE
023900         WHEN OTHER
024000             SET     WSD-RESULT-OK          TO      TRUE
024100             CALL    "WALLET-SERVICE"       USING
024200                     WALLET-MASTER-TABLE, WS-DISPATCH-PARMS
024300             IF      WSD-RESULT-ERROR
024400                     PERFORM 300-DISPLAY-ERROR-LINE
024500             END-IF
024600     END-EVALUATE.
024700 300-DISPATCH-COMMAND-EXIT.
024800     EXIT.
024900*
025000*-----------------------------------------------------------------
025100* Report a business-rule rejection against the raw command line,
025200*    in the shop's standard "Error processing" wording.  Built
025300*    with STRING into a work field, same as the statement and
025400*    overview detail lines over in WALLET-SERVICE -- WB-COMMAND-
025500*    LINE is a fixed 80-byte field, and a plain DISPLAY of it
025600*    would carry its trailing pad blanks in ahead of the colon.
025700*-----------------------------------------------------------------
025800 300-DISPLAY-ERROR-LINE.
025900     MOVE    SPACES              TO      WB-ERROR-PRINT-LINE.
026000     STRING  "Error processing '" DELIMITED BY SIZE
026100             WB-COMMAND-LINE      DELIMITED BY SPACE
026200             "': "                DELIMITED BY SIZE
026300             WSD-ERROR-MESSAGE    DELIMITED BY SPACE
026400             INTO    WB-ERROR-PRINT-LINE.
026500     DISPLAY WB-ERROR-PRINT-LINE.
