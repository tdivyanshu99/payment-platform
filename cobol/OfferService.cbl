000100*****************************************************************
000200* This program is the Offer2 loyalty sweep: it ranks every wallet
000300*    in the table and credits the top three with a flat reward.
000400*
000500* Called once from WALLETBATCH's dispatch paragraph on the
000600*    Offer2 command (no arguments).  Unlike WALLET-SERVICE this
000700*    program never fails a run -- there is no WS-DISPATCH-PARMS
000800*    on this CALL, just the wallet table itself.
000900*****************************************************************
001000 IDENTIFICATION              DIVISION.
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.                 OFFER-SERVICE.
001300 AUTHOR.                     B. S. KIM.
001400 INSTALLATION.               WALLET BATCH SYSTEMS GROUP.
001500 DATE-WRITTEN.                09/14/1999.
001600 DATE-COMPILED.
001700 SECURITY.                   UNCLASSIFIED.
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    09/14/99  BSK ORIGINAL PROGRAM -- MARKETING WANTS A SECOND   CR0114
002200*              LOYALTY SWEEP ON TOP OF THE PER-TRANSFER OFFER1
002300*              BONUS, RUN ON DEMAND RATHER THAN PER TRANSACTION.
002400*              RANKING IS A PLAIN BUBBLE EXCHANGE OVER A COPY OF
002500*              THE TABLE -- VOLUMES HERE NEVER JUSTIFY A SORT
002600*              FILE/SORT VERB FOR AN IN-MEMORY TABLE THIS SMALL.
002700*    06/30/03  KJD WIDENED WS-RANK-TABLE TO MATCH THE 200-ENTRY   CR0201
002800*              WALLETREC.CPY WIDENING.
002900*    11/02/09  EBS RANKING TIE-BREAK ON CREATION SEQUENCE WAS     CR0287
003000*              BACKWARDS -- EARLIEST-CREATED WALLET SHOULD WIN A
003100*              TIE, NOT THE NEWEST.  FIXED THE COMPARE IN
003200*              410-BUBBLE-COMPARE-SWAP.
003300*    09/05/14  ADM 300-RANK-WALLETS NOW USES A GO TO OUT AND THE  CR0379
003400*              CALLER PERFORMS IT THRU ITS OWN -EXIT TAG FOR THE
003500*              FEWER-THAN-TWO-WALLETS CASE.  ALSO DROPPED COMP-3
003600*              FROM THE REWARD/BALANCE FIELDS BELOW -- THIS SHOP
003700*              HAS NEVER PACKED MONEY.
003800*****************************************************************
003900 ENVIRONMENT                 DIVISION.
004000*-----------------------------------------------------------------
004100 CONFIGURATION               SECTION.
004200 SOURCE-COMPUTER.            WHATEVER-PC.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS WS-ALPHA-CLASS  IS "A" THRU "Z", "a" THRU "z"
004600     UPSI-0 ON STATUS      IS WS-TRACE-SWITCH-ON
004700            OFF STATUS     IS WS-TRACE-SWITCH-OFF.
004800*****************************************************************
004900 DATA                        DIVISION.
005000*-----------------------------------------------------------------
005100 WORKING-STORAGE             SECTION.
005200*-----------------------------------------------------------------
005300 01  WS-PROGRAM-IDENTIFICATION.
005400     05  WS-PROGRAM-NAME          PIC X(08) VALUE "OFFRSERV".
005500     05  FILLER                   PIC X(04).
005600*
005700 01  WS-REWARD-CONSTANTS.
005800     05  WS-OFFER2-REWARD-1       PIC S9(9)V9(4)
005900                                   VALUE 10.0000.
006000     05  WS-OFFER2-REWARD-2       PIC S9(9)V9(4)
006100                                   VALUE 5.0000.
006200     05  WS-OFFER2-REWARD-3       PIC S9(9)V9(4)
006300                                   VALUE 2.0000.
006400     05  WS-REWARD-AMOUNT         PIC S9(9)V9(4).
006500     05  FILLER                   PIC X(06).
006600*
006700*    SNAPSHOT/RANKING WORK TABLE.  ONE ENTRY PER WALLET, A COPY
006800*    OF JUST THE THREE RANKING KEYS PLUS THE ORIGINAL INDEX --
006900*    THE BUBBLE SORT BELOW REORDERS THIS TABLE, NEVER THE REAL
007000*    WALLET-MASTER-TABLE ITSELF.
007100 01  WS-RANK-TABLE.
007200     05  WS-RANK-COUNT            PIC 9(04) COMP.
007300     05  WS-RANK-ENTRY OCCURS 200 TIMES
007400                       INDEXED BY WS-RANK-IDX, WS-RANK-IDX2.
007500         10  WS-RANK-WALLET-IDX   PIC 9(04) COMP.
007600         10  WS-RANK-TXN-COUNT    PIC 9(09) COMP.
007700         10  WS-RANK-BALANCE      PIC S9(9)V9(4).
007800         10  WS-RANK-CREATED-SEQ  PIC 9(09).
007900     05  WS-RANK-TABLE-FILLER     PIC X(20).
008000*
008100*    WS-RANK-COUNT-X REDEFINES THE ENTRY COUNT SO A TRACE DUMP
008200*    CAN BE TAKEN AS A SOLID PRINTABLE FIELD.
008300 01  WS-RANK-COUNT-VIEW REDEFINES WS-RANK-TABLE.
008400     05  WS-RANK-COUNT-X          PIC X(04).
008500     05  FILLER                   PIC X(6996).
008600*
008700 01  WS-SWAP-TEMP.
008800     05  WS-SWAP-WALLET-IDX       PIC 9(04) COMP.
008900     05  WS-SWAP-TXN-COUNT        PIC 9(09) COMP.
009000     05  WS-SWAP-BALANCE          PIC S9(9)V9(4).
009100     05  WS-SWAP-CREATED-SEQ      PIC 9(09).
009200     05  FILLER                   PIC X(08).
009300*
009400 01  WS-SWEEP-LOOP-COUNTERS.
009500     05  WS-PASS-NUM              PIC 9(04) COMP.
009600     05  WS-RANK-RANK-NUM         PIC 9(04) COMP.
009700     05  FILLER                   PIC X(04).
009800*-----------------------------------------------------------------
009900 LINKAGE                     SECTION.
010000*-----------------------------------------------------------------
010100 COPY "WALLETREC.CPY".
010200*
010300 01  LS-CREDIT-PARMS.
010400     05  LS-CR-WALLET-INDEX       PIC 9(4)       COMP.
010500     05  LS-CR-COUNTERPARTY       PIC X(20).
010600     05  LS-CR-AMOUNT             PIC S9(9)V9(4).
010700     05  LS-CR-COUNT-AS-REAL      PIC X(1).
010800         88  LS-CR-IS-REAL-TXN       VALUE "Y".
010900     05  FILLER                   PIC X(09).
011000*****************************************************************
011100 PROCEDURE                   DIVISION  USING WALLET-MASTER-TABLE.
011200*-----------------------------------------------------------------
011300* Main procedure
011400*-----------------------------------------------------------------
011500 100-RUN-OFFER2-SWEEP.
011600     PERFORM 300-SNAPSHOT-WALLETS.
011700     PERFORM 300-RANK-WALLETS
011800         THRU 300-RANK-WALLETS-EXIT.
011900     PERFORM 300-CREDIT-TOP-THREE.
012000*
012100     EXIT    PROGRAM.
012200*
012300*-----------------------------------------------------------------
012400* Copy the three ranking keys (plus the original index) for
012500*    every wallet into WS-RANK-TABLE.
012600*-----------------------------------------------------------------
012700 300-SNAPSHOT-WALLETS.
012800     MOVE    WMT-WALLET-COUNT    TO      WS-RANK-COUNT.
012900     IF      WS-RANK-COUNT > 0
013000             PERFORM 400-COPY-ONE-WALLET-TO-RANK
013100                 VARYING WMT-IDX FROM 1 BY 1
013200                 UNTIL   WMT-IDX > WMT-WALLET-COUNT
013300     END-IF.
013400*
013500 400-COPY-ONE-WALLET-TO-RANK.
013600     SET     WS-RANK-IDX         TO      WMT-IDX.
013700     MOVE    WMT-IDX       TO   WS-RANK-WALLET-IDX(WS-RANK-IDX).
013800     MOVE    WAL-TXN-COUNT(WMT-IDX)
013900                           TO   WS-RANK-TXN-COUNT(WS-RANK-IDX).
014000     MOVE    WAL-BALANCE(WMT-IDX)
014100                           TO   WS-RANK-BALANCE(WS-RANK-IDX).
014200     MOVE    WAL-CREATED-SEQ(WMT-IDX)
014300                           TO   WS-RANK-CREATED-SEQ(WS-RANK-IDX).
014400*
014500*-----------------------------------------------------------------
014600* Bubble-exchange the ranking table into descending txn-count,
014700*    then descending balance, then ascending creation sequence.
014800*    WS-RANK-COUNT - 1 passes is always enough for a table this
014900*    size.
015000*-----------------------------------------------------------------
015100 300-RANK-WALLETS.
015200     IF      WS-RANK-COUNT < 2
015300             GO TO   300-RANK-WALLETS-EXIT
015400     END-IF.
015500     PERFORM 400-BUBBLE-PASS
015600         VARYING WS-PASS-NUM FROM 1 BY 1
015700         UNTIL   WS-PASS-NUM >= WS-RANK-COUNT.
015800 300-RANK-WALLETS-EXIT.
015900     EXIT.
016000*
016100 400-BUBBLE-PASS.
016200     PERFORM 410-BUBBLE-COMPARE-SWAP
016300         VARYING WS-RANK-IDX FROM 1 BY 1
016400         UNTIL   WS-RANK-IDX >= WS-RANK-COUNT.
016500*
016600 410-BUBBLE-COMPARE-SWAP.
016700     SET     WS-RANK-IDX2        TO      WS-RANK-IDX.
016800     SET     WS-RANK-IDX2        UP BY   1.
016900     IF      WS-RANK-TXN-COUNT(WS-RANK-IDX) <
017000             WS-RANK-TXN-COUNT(WS-RANK-IDX2)
017100             PERFORM 420-SWAP-RANK-ENTRIES
017200     ELSE
017300         IF  WS-RANK-TXN-COUNT(WS-RANK-IDX) =
017400             WS-RANK-TXN-COUNT(WS-RANK-IDX2)
017500         AND WS-RANK-BALANCE(WS-RANK-IDX) <
017600             WS-RANK-BALANCE(WS-RANK-IDX2)
017700             PERFORM 420-SWAP-RANK-ENTRIES
017800         ELSE
017900             IF  WS-RANK-TXN-COUNT(WS-RANK-IDX) =
018000                 WS-RANK-TXN-COUNT(WS-RANK-IDX2)
018100             AND WS-RANK-BALANCE(WS-RANK-IDX) =
018200                 WS-RANK-BALANCE(WS-RANK-IDX2)
018300             AND WS-RANK-CREATED-SEQ(WS-RANK-IDX) >
018400                 WS-RANK-CREATED-SEQ(WS-RANK-IDX2)
018500                 PERFORM 420-SWAP-RANK-ENTRIES
018600             END-IF
018700         END-IF
018800     END-IF.
018900*
019000 420-SWAP-RANK-ENTRIES.
019100     MOVE    WS-RANK-ENTRY(WS-RANK-IDX)  TO      WS-SWAP-TEMP.
019200     MOVE    WS-RANK-ENTRY(WS-RANK-IDX2) TO      WS-RANK-ENTRY(
019300                                                 WS-RANK-IDX).
019400     MOVE    WS-SWAP-TEMP                TO      WS-RANK-ENTRY(
019500                                                 WS-RANK-IDX2).
019600*
019700*-----------------------------------------------------------------
019800* Credit the top three ranked wallets (fewer if the table holds
019900*    fewer than three) with the fixed reward for their rank.
020000*-----------------------------------------------------------------
020100 300-CREDIT-TOP-THREE.
020200     IF      WS-RANK-COUNT > 0
020300             PERFORM 400-CREDIT-ONE-RANKED-WALLET
020400                 VARYING WS-RANK-RANK-NUM FROM 1 BY 1
020500                 UNTIL   WS-RANK-RANK-NUM > 3
020600                    OR   WS-RANK-RANK-NUM > WS-RANK-COUNT
020700     END-IF.
020800*
020900 400-CREDIT-ONE-RANKED-WALLET.
021000     EVALUATE WS-RANK-RANK-NUM
021100         WHEN 1
021200             MOVE    WS-OFFER2-REWARD-1  TO      WS-REWARD-AMOUNT
021300         WHEN 2
021400             MOVE    WS-OFFER2-REWARD-2  TO      WS-REWARD-AMOUNT
021500         WHEN 3
021600             MOVE    WS-OFFER2-REWARD-3  TO      WS-REWARD-AMOUNT
021700     END-EVALUATE.
021800     MOVE    WS-RANK-WALLET-IDX(WS-RANK-RANK-NUM)
021900                                 TO      LS-CR-WALLET-INDEX.
022000     MOVE    "Offer2"            TO      LS-CR-COUNTERPARTY.
022100     MOVE    WS-REWARD-AMOUNT    TO      LS-CR-AMOUNT.
022200     MOVE    "N"                 TO      LS-CR-COUNT-AS-REAL.
022300     CALL    "WALLET-CREDIT"     USING   WALLET-MASTER-TABLE,
022400                                         LS-CREDIT-PARMS.
