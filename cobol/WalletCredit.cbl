000100*****************************************************************
000200* This program is the sub program to credit a wallet and re-check
000300*    that wallet's fixed deposit for dissolution or maturity.
000400*
000500* Called from WALLET-SERVICE (transfer credit leg, Offer1 reward,
000600*    fixed deposit creation path has no credit of its own) and
000700*    from OFFER-SERVICE (Offer2 reward credit).  Owns none of the
000800*    wallet data itself -- the caller always passes the master
000900*    table BY REFERENCE and tells us which entry to touch.
001000*****************************************************************
001100 IDENTIFICATION              DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.                 WALLET-CREDIT.
001400 AUTHOR.                     E. SVESHNIKOVA.
001500 INSTALLATION.               WALLET BATCH SYSTEMS GROUP.
001600 DATE-WRITTEN.                11/24/1986.
001700 DATE-COMPILED.
001800 SECURITY.                   UNCLASSIFIED.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    11/24/86  EBS ORIGINAL PROGRAM, SPLIT OFF THE VALUE-CALC     CR0087
002300*              HELPER SO CREDIT AND ITS FD RE-CHECK LIVE IN ONE
002400*              CALLED SUBPROGRAM.
002500*    02/19/98  NCH ADDED THE RETURN OF FD STATUS TO LS-CREDIT-
002600*              PARMS SO WALLET-SERVICE CAN PRINT "ACTIVE FD"
002700*              WITHOUT A SEPARATE LOOKUP.
002800*    03/02/98  NCH Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,  CR0098
002900*              NO CHANGE REQUIRED.
003000*    09/14/99  EBS FIXED DEPOSIT MATURITY RULE ADDED (5-TXN       CR0114
003100*              COUNTDOWN, FLAT INTEREST PAYOUT) PER RETAIL
003200*              PRODUCTS REQUEST.
003300*    06/30/03  KJD REUSE 200-APPLY-CREDIT FOR THE INTEREST        CR0201
003400*              PAYOUT INSTEAD OF DUPLICATING THE BALANCE/HISTORY
003500*              LOGIC A SECOND TIME.
003600*    05/11/11  ADM CHANGED TXN-SEQ TO RIDE ON WAL-TXN-HIST-COUNT  CR0340
003700*              RATHER THAN A SEPARATE COUNTER -- ONE LESS FIELD
003800*              TO KEEP IN STEP.
003900*    09/05/14  ADM RECAST THE FD RE-CHECK BELOW AS A GO TO RANGE  CR0379
004000*              RATHER THAN A NESTED IF-ELSE THREE DEEP, AND THE
004100*              CALLER NOW PERFORMS IT THRU ITS OWN -EXIT TAG.
004200*              ALSO DROPPED COMP-3 FROM THE AMOUNT FIELDS BELOW
004300*              -- THIS SHOP HAS NEVER PACKED MONEY.
004400*****************************************************************
004500 ENVIRONMENT                 DIVISION.
004600*-----------------------------------------------------------------
004700 CONFIGURATION               SECTION.
004800 SOURCE-COMPUTER.            WHATEVER-PC.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS WS-ALPHA-CLASS  IS "A" THRU "Z", "a" THRU "z"
005200     UPSI-0 ON STATUS      IS WS-TRACE-SWITCH-ON
005300            OFF STATUS     IS WS-TRACE-SWITCH-OFF.
005400*****************************************************************
005500 DATA                        DIVISION.
005600*-----------------------------------------------------------------
005700 WORKING-STORAGE             SECTION.
005800*-----------------------------------------------------------------
005900 01  WS-PROGRAM-IDENTIFICATION.
006000     05  WS-PROGRAM-NAME          PIC X(08) VALUE "WALTCRED".
006100     05  FILLER                   PIC X(04).
006200*
006300 01  WS-INTEREST-CONSTANTS.
006400     05  WS-FD-INTEREST-AMT       PIC S9(9)V9(4)
006500                                   VALUE 10.0000.
006600     05  WS-FD-MATURITY-TXNS      PIC 9(2)       VALUE 5.
006700     05  FILLER                   PIC X(06).
006800*
006900*    WS-TRACE-BAL-NUMERIC REDEFINES THE EDITED TRACE FIELD SO A
007000*    DUMP CAN BE TAKEN IN EITHER A PRINTABLE OR A RAW FORM.
007100 01  WS-TRACE-WORK-AREA.
007200     05  WS-TRACE-BAL-DISPLAY     PIC -(9)9.9(4).
007300     05  WS-TRACE-BAL-NUMERIC REDEFINES WS-TRACE-BAL-DISPLAY
007400                                   PIC X(15).
007500     05  FILLER                   PIC X(05).
007600*-----------------------------------------------------------------
007700 LINKAGE                     SECTION.
007800*-----------------------------------------------------------------
007900 COPY "WALLETREC.CPY".
008000*
008100 01  LS-CREDIT-PARMS.
008200     05  LS-CR-WALLET-INDEX       PIC 9(4)       COMP.
008300     05  LS-CR-COUNTERPARTY       PIC X(20).
008400     05  LS-CR-AMOUNT             PIC S9(9)V9(4).
008500     05  LS-CR-COUNT-AS-REAL      PIC X(1).
008600         88  LS-CR-IS-REAL-TXN       VALUE "Y".
008700     05  FILLER                   PIC X(09).
008800*****************************************************************
008900 PROCEDURE                   DIVISION  USING WALLET-MASTER-TABLE
009000                                              LS-CREDIT-PARMS.
009100*-----------------------------------------------------------------
009200* Main procedure
009300*-----------------------------------------------------------------
009400 100-CREDIT-WALLET.
009500     SET     WMT-IDX             TO      LS-CR-WALLET-INDEX.
009600     PERFORM 200-APPLY-CREDIT.
009700     PERFORM 200-CHECK-FIXED-DEPOSIT
009800         THRU 200-CHECK-FIXED-DEPOSIT-EXIT.
009900*
010000     EXIT    PROGRAM.
010100*
010200*-----------------------------------------------------------------
010300* Post the amount currently sitting in LS-CR-AMOUNT/
010400*    LS-CR-COUNTERPARTY to the wallet's balance and history.
010500*    Shared by the caller's original credit and, below, by the
010600*    fixed-deposit interest payout -- PERFORMed twice in the one
010700*    call when a deposit matures, never CALLed recursively.
010800*-----------------------------------------------------------------
010900 200-APPLY-CREDIT.
011000     ADD     LS-CR-AMOUNT        TO      WAL-BALANCE(WMT-IDX).
011100     ADD     1             TO      WAL-TXN-HIST-COUNT(WMT-IDX).
011200     SET     WMT-TIDX      TO      WAL-TXN-HIST-COUNT(WMT-IDX).
011300     MOVE    LS-CR-COUNTERPARTY  TO      TXN-COUNTERPARTY(WMT-IDX,
011400                                          WMT-TIDX).
011500     MOVE    "CREDIT"      TO      TXN-TYPE(WMT-IDX, WMT-TIDX).
011600     MOVE    LS-CR-AMOUNT        TO      TXN-AMOUNT(WMT-IDX,
011700                                          WMT-TIDX).
011800     MOVE    WAL-TXN-HIST-COUNT(WMT-IDX)
011900                           TO      TXN-SEQ(WMT-IDX, WMT-TIDX).
012000     IF      LS-CR-IS-REAL-TXN
012100             ADD 1               TO      WAL-TXN-COUNT(WMT-IDX)
012200     END-IF.
012300*
012400*-----------------------------------------------------------------
012500* Re-evaluate the wallet's fixed deposit, if it has one active,
012600*    after the credit above.  Dissolve on an early balance drop,
012700*    otherwise count the transaction down to maturity and, on
012800*    maturity, pay the flat interest amount before dissolving.
012900*-----------------------------------------------------------------
013000 200-CHECK-FIXED-DEPOSIT.
013100     IF      NOT WAL-FD-IS-ACTIVE(WMT-IDX)
013200             GO TO   200-CHECK-FIXED-DEPOSIT-EXIT
013300     END-IF.
013400     IF      WAL-BALANCE(WMT-IDX) < WAL-FD-AMOUNT(WMT-IDX)
013500             SET     WAL-FD-IS-DISSOLVED(WMT-IDX)   TO      TRUE
013600             GO TO   200-CHECK-FIXED-DEPOSIT-EXIT
013700     END-IF.
013800     SUBTRACT 1          FROM    WAL-FD-REMAINING(WMT-IDX).
013900     IF      WAL-FD-REMAINING(WMT-IDX) = 0
014000             MOVE    WS-FD-INTEREST-AMT     TO      LS-CR-AMOUNT
014100             MOVE    "FD_Interest"      TO      LS-CR-COUNTERPARTY
014200             MOVE    "N"             TO      LS-CR-COUNT-AS-REAL
014300             PERFORM 200-APPLY-CREDIT
014400             SET     WAL-FD-IS-DISSOLVED(WMT-IDX)   TO      TRUE
014500     END-IF.
014600 200-CHECK-FIXED-DEPOSIT-EXIT.
014700     EXIT.
