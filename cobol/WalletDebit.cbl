000100*****************************************************************
000200* This program is the sub program to debit a wallet and re-check
000300*    that wallet's fixed deposit for dissolution or maturity.
000400*
000500* The insufficient-balance business rule lives here, not in the
000600*    caller -- WALLET-SERVICE simply tells us who and how much
000700*    and trusts LS-DB-SUCCESS-FLAG to say whether it happened.
000800*    Called from WALLET-SERVICE's transfer paragraph only; a
000900*    created wallet or a fixed deposit never debits directly.
001000*****************************************************************
001100 IDENTIFICATION              DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.                 WALLET-DEBIT.
001400 AUTHOR.                     K. DABIC.
001500 INSTALLATION.               WALLET BATCH SYSTEMS GROUP.
001600 DATE-WRITTEN.                11/24/1986.
001700 DATE-COMPILED.
001800 SECURITY.                   UNCLASSIFIED.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    11/24/86  KJD ORIGINAL PROGRAM, ADAPTED FROM THE ONLINE      CR0087
002300*              RANDOM-UPDATE SHELL -- INVALID KEY BECOMES
002400*              INSUFFICIENT BALANCE HERE.
002500*    02/19/98  NCH FIXED DEPOSIT RE-CHECK ADDED AFTER THE DEBIT,  CR0093
002600*              SAME RULE AS THE CREDIT SIDE.
002700*    03/02/98  NCH Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,  CR0098
002800*              NO CHANGE REQUIRED.
002900*    09/14/99  EBS FIXED DEPOSIT MATURITY RULE ADDED (5-TXN       CR0114
003000*              COUNTDOWN, FLAT INTEREST PAYOUT) PER RETAIL
003100*              PRODUCTS REQUEST.  INTEREST PAYOUT KEPT LOCAL TO
003200*              THIS PROGRAM RATHER THAN CALLING WALLET-CREDIT SO
003300*              THE FD CHECK DOES NOT RUN A SECOND TIME.
003400*    06/30/03  KJD TXN-SEQ NOW RIDES ON WAL-TXN-HIST-COUNT, SAME  CR0201
003500*              CHANGE AS MADE TO WALLET-CREDIT.
003600*    09/05/14  ADM RECAST THE FD RE-CHECK BELOW AS A GO TO RANGE  CR0379
003700*              RATHER THAN A NESTED IF-ELSE THREE DEEP, AND THE
003800*              CALLER NOW PERFORMS IT THRU ITS OWN -EXIT TAG,
003900*              SAME CHANGE AS MADE TO WALLET-CREDIT.  ALSO
004000*              DROPPED COMP-3 FROM THE AMOUNT FIELDS BELOW --
004100*              THIS SHOP HAS NEVER PACKED MONEY.
004200*****************************************************************
004300 ENVIRONMENT                 DIVISION.
004400*-----------------------------------------------------------------
004500 CONFIGURATION               SECTION.
004600 SOURCE-COMPUTER.            WHATEVER-PC.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS WS-ALPHA-CLASS  IS "A" THRU "Z", "a" THRU "z"
005000     UPSI-0 ON STATUS      IS WS-TRACE-SWITCH-ON
005100            OFF STATUS     IS WS-TRACE-SWITCH-OFF.
005200*****************************************************************
005300 DATA                        DIVISION.
005400*-----------------------------------------------------------------
005500 WORKING-STORAGE             SECTION.
005600*-----------------------------------------------------------------
005700 01  WS-PROGRAM-IDENTIFICATION.
005800     05  WS-PROGRAM-NAME          PIC X(08) VALUE "WALTDEBT".
005900     05  FILLER                   PIC X(04).
006000*
006100 01  WS-INTEREST-CONSTANTS.
006200     05  WS-FD-INTEREST-AMT       PIC S9(9)V9(4)
006300                                   VALUE 10.0000.
006400     05  WS-FD-MATURITY-TXNS      PIC 9(2)       VALUE 5.
006500     05  FILLER                   PIC X(06).
006600*
006700*    WS-TRACE-BAL-NUMERIC REDEFINES THE EDITED TRACE FIELD SO A
006800*    DUMP CAN BE TAKEN IN EITHER A PRINTABLE OR A RAW FORM.
006900 01  WS-TRACE-WORK-AREA.
007000     05  WS-TRACE-BAL-DISPLAY     PIC -(9)9.9(4).
007100     05  WS-TRACE-BAL-NUMERIC REDEFINES WS-TRACE-BAL-DISPLAY
007200                                   PIC X(15).
007300     05  FILLER                   PIC X(05).
007400*-----------------------------------------------------------------
007500 LINKAGE                     SECTION.
007600*-----------------------------------------------------------------
007700 COPY "WALLETREC.CPY".
007800*
007900 01  LS-DEBIT-PARMS.
008000     05  LS-DB-WALLET-INDEX       PIC 9(4)       COMP.
008100     05  LS-DB-COUNTERPARTY       PIC X(20).
008200     05  LS-DB-AMOUNT             PIC S9(9)V9(4).
008300     05  LS-DB-COUNT-AS-REAL      PIC X(1).
008400         88  LS-DB-IS-REAL-TXN       VALUE "Y".
008500     05  LS-DB-SUCCESS-FLAG       PIC X(1).
008600         88  LS-DB-WAS-SUCCESSFUL    VALUE "Y".
008700         88  LS-DB-WAS-REJECTED      VALUE "N".
008800     05  FILLER                   PIC X(08).
008900*****************************************************************
009000 PROCEDURE                   DIVISION  USING WALLET-MASTER-TABLE
009100                                              LS-DEBIT-PARMS.
009200*-----------------------------------------------------------------
009300* Main procedure
009400*-----------------------------------------------------------------
009500 100-DEBIT-WALLET.
009600     SET     WMT-IDX             TO      LS-DB-WALLET-INDEX.
009700     IF      WAL-BALANCE(WMT-IDX) < LS-DB-AMOUNT
009800             SET     LS-DB-WAS-REJECTED      TO      TRUE
009900     ELSE
010000             SET     LS-DB-WAS-SUCCESSFUL    TO      TRUE
010100             PERFORM 200-APPLY-DEBIT
010200             PERFORM 200-CHECK-FIXED-DEPOSIT
010300                 THRU 200-CHECK-FIXED-DEPOSIT-EXIT
010400     END-IF.
010500*
010600     EXIT    PROGRAM.
010700*
010800*-----------------------------------------------------------------
010900* Post the amount in LS-DB-AMOUNT/LS-DB-COUNTERPARTY against the
011000*    wallet's balance and history.  Sufficiency was already
011100*    proven true by 100-DEBIT-WALLET before this is PERFORMed.
011200*-----------------------------------------------------------------
011300 200-APPLY-DEBIT.
011400     SUBTRACT LS-DB-AMOUNT       FROM    WAL-BALANCE(WMT-IDX).
011500     ADD     1             TO      WAL-TXN-HIST-COUNT(WMT-IDX).
011600     SET     WMT-TIDX      TO      WAL-TXN-HIST-COUNT(WMT-IDX).
011700     MOVE    LS-DB-COUNTERPARTY  TO      TXN-COUNTERPARTY(WMT-IDX,
011800                                          WMT-TIDX).
011900     MOVE    "DEBIT"       TO      TXN-TYPE(WMT-IDX, WMT-TIDX).
012000     MOVE    LS-DB-AMOUNT        TO      TXN-AMOUNT(WMT-IDX,
012100                                          WMT-TIDX).
012200     MOVE    WAL-TXN-HIST-COUNT(WMT-IDX)
012300                           TO      TXN-SEQ(WMT-IDX, WMT-TIDX).
012400     IF      LS-DB-IS-REAL-TXN
012500             ADD 1               TO      WAL-TXN-COUNT(WMT-IDX)
012600     END-IF.
012700*
012800*-----------------------------------------------------------------
012900* Re-evaluate the wallet's fixed deposit, if it has one active,
013000*    after the debit above.  Dissolve on an early balance drop,
013100*    otherwise count the transaction down to maturity and, on
013200*    maturity, pay the flat interest amount before dissolving.
013300*    The interest payout is posted in-line (210-PAY-FD-INTEREST)
013400*    rather than by calling WALLET-CREDIT, so its own FD check
013500*    does not run a second time -- see CR0114 above.
013600*-----------------------------------------------------------------
013700 200-CHECK-FIXED-DEPOSIT.
013800     IF      NOT WAL-FD-IS-ACTIVE(WMT-IDX)
013900             GO TO   200-CHECK-FIXED-DEPOSIT-EXIT
014000     END-IF.
014100     IF      WAL-BALANCE(WMT-IDX) < WAL-FD-AMOUNT(WMT-IDX)
014200             SET     WAL-FD-IS-DISSOLVED(WMT-IDX)   TO      TRUE
014300             GO TO   200-CHECK-FIXED-DEPOSIT-EXIT
014400     END-IF.
014500     SUBTRACT 1          FROM    WAL-FD-REMAINING(WMT-IDX).
014600     IF      WAL-FD-REMAINING(WMT-IDX) = 0
014700             PERFORM 210-PAY-FD-INTEREST
014800             SET     WAL-FD-IS-DISSOLVED(WMT-IDX)   TO      TRUE
014900     END-IF.
015000 200-CHECK-FIXED-DEPOSIT-EXIT.
015100     EXIT.
015200*
015300*-----------------------------------------------------------------
015400* Flat maturity-interest credit -- balance and history only, no
015500*    further fixed-deposit re-evaluation (see banner above).
015600*-----------------------------------------------------------------
015700 210-PAY-FD-INTEREST.
015800     ADD     WS-FD-INTEREST-AMT  TO      WAL-BALANCE(WMT-IDX).
015900     ADD     1             TO      WAL-TXN-HIST-COUNT(WMT-IDX).
016000     SET     WMT-TIDX      TO      WAL-TXN-HIST-COUNT(WMT-IDX).
016100     MOVE    "FD_Interest" TO      TXN-COUNTERPARTY(WMT-IDX,
016200                                          WMT-TIDX).
016300     MOVE    "CREDIT"      TO      TXN-TYPE(WMT-IDX, WMT-TIDX).
016400     MOVE    WS-FD-INTEREST-AMT  TO      TXN-AMOUNT(WMT-IDX,
016500                                          WMT-TIDX).
016600     MOVE    WAL-TXN-HIST-COUNT(WMT-IDX)
016700                           TO      TXN-SEQ(WMT-IDX, WMT-TIDX).
