000100*****************************************************************
000200* WALLETREC.CPY
000300*    Shared layout of the in-memory wallet ledger used by every
000400*    program in the WALLET-BATCH suite.  One WALLET-MASTER-TABLE
000500*    is built by WALLETBATCH at job start and is passed BY
000600*    REFERENCE into WALLET-SERVICE, WALLET-CREDIT, WALLET-DEBIT
000700*    and OFFER-SERVICE on every CALL -- there is no DASD copy of
000800*    this table, the whole run lives and dies in working storage.
000900*
001000*    WAL-CREATED-SEQ substitutes for a wallet-opened timestamp --
001100*    we do not have a clock field in this record, just the order
001200*    wallets arrived in, which is all Offer2 tie-breaking needs.
001300*****************************************************************
001400*
001500*    CHANGE LOG
001600*    ----------
001700*    11/24/86  AM  ORIGINAL COPYBOOK FOR PROJECT 4 GROUP 11.
001800*    03/02/98  NCH Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN THIS   CR0098
001900*              COPYBOOK, NO CHANGE REQUIRED.
002000*    09/14/99  EBS ADDED WAL-FD-REMAINING COUNTDOWN FOR THE NEW   CR0114
002100*              FIXED DEPOSIT OFFERING (REQ FROM RETAIL PRODUCTS).
002200*    06/30/03  KJD WIDENED WAL-TXN-HIST TO 200 ENTRIES, 80 WAS    CR0201
002300*              RUNNING OUT ON HEAVY TRANSFER DAYS.
002400*    09/05/14  ADM DROPPED COMP-3 FROM THE BALANCE/FD/TXN-AMOUNT  CR0379
002500*              FIELDS -- THIS SHOP HAS NEVER PACKED MONEY, AND
002600*              THE PAYROLL AUDIT EXTRACT COULD NOT READ THE
002700*              FIELDS OFF THE CORE DUMP.
002800*
002900 01  WALLET-MASTER-TABLE.
003000     05  WMT-WALLET-COUNT         PIC 9(4)        COMP.
003100     05  WMT-NEXT-CREATE-SEQ      PIC 9(9)        COMP.
003200*    WMT-TABLE-SIGN-VIEW REDEFINES THE TWO COUNTERS ABOVE SO A
003300*    TRACE DUMP CAN BE TAKEN AS ONE SOLID PRINTABLE FIELD.
003400     05  WMT-COUNTERS-X REDEFINES WMT-WALLET-COUNT
003500                                   PIC X(02).
003600     05  WMT-NEXT-SEQ-X REDEFINES WMT-NEXT-CREATE-SEQ
003700                                   PIC X(04).
003800     05  WMT-ENTRY OCCURS 200 TIMES
003900                    INDEXED BY WMT-IDX.
004000         10  WAL-ACCOUNT-HOLDER   PIC X(20).
004100         10  WAL-BALANCE          PIC S9(9)V9(4).
004200         10  WAL-CREATED-SEQ      PIC 9(9).
004300         10  WAL-TXN-COUNT        PIC 9(9)        COMP.
004400         10  WAL-FD-ACTIVE        PIC X(1).
004500             88  WAL-FD-IS-ACTIVE     VALUE "Y".
004600             88  WAL-FD-IS-DISSOLVED  VALUE "N".
004700         10  WAL-FD-AMOUNT        PIC S9(9)V9(4).
004800         10  WAL-FD-REMAINING     PIC 9(2).
004900         10  WAL-TXN-HIST-COUNT   PIC 9(4)        COMP.
005000         10  WAL-TXN-HIST OCCURS 200 TIMES
005100                          INDEXED BY WMT-TIDX.
005200             15  TXN-COUNTERPARTY  PIC X(20).
005300             15  TXN-TYPE          PIC X(6).
005400             15  TXN-AMOUNT        PIC S9(9)V9(4).
005500             15  TXN-SEQ           PIC 9(9).
005600             15  TXN-HIST-FILLER   PIC X(04).
005700         10  WAL-ENTRY-FILLER     PIC X(08).
005800     05  WMT-TABLE-FILLER         PIC X(20).
